000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. NACT08.                                              REQ9902
000120 AUTHOR.       D J WHITFIELD.
000130 INSTALLATION. IBM HURSLEY.
000140 DATE-WRITTEN. APRIL 1987.
000150 DATE-COMPILED.
000160 SECURITY.     NON-CONFIDENTIAL.
000170*
000180*-------------------------------------------------------------*
000190*                                                             *
000200*               @BANNER_START@                                *
000210*      nact08.cbl                                             *
000220*      (C) Copyright 1987, 2004 Systems Group - all rights    *
000230*      reserved within this installation.                    *
000240*                                                             *
000250* Element of the NACT Broker Market Accounting batch suite    *
000260*               @BANNER_END@                                  *
000270*                                                             *
000280*-------------------------------------------------------------*
000290*
000300***************************************************************
000310*    DESCRIPTION
000320*
000330* Net-load enquiry utility. Given a broker identifier this
000340* program opens its own read-only copy of the pending-
000350* transaction working file and adds up the tariff CONSUME and
000360* PRODUCE quantities posted for that broker, returning the net
000370* figure to the caller.
000380*
000390* This is a library routine, LINKed to from whichever front end
000400* needs the figure (settlement enquiry screens, ad-hoc audit
000410* jobs). It is deliberately NOT CALLed from NACT06's own
000420* posting loop - the nightly run posts transactions, it does
000430* not need to know the running net load while it does so.
000440*
000450***************************************************************
000460*    AMENDMENT HISTORY
000470*
000480*      DATE        AUTHOR          DESCRIPTION
000490*
000500* 870414      D J WHITFIELD   ORIGINAL PROGRAM.
000510* 900822      K L PARSONS     REQ 4610 - PRODUCE QUANTITIES WERE
000520*                             BEING SUBTRACTED INSTEAD OF ADDED;
000530*                             CORRECTED, NET LOAD IS A STRAIGHT
000540*                             SUM OF BOTH TARIFF DIRECTIONS.
000550* 950130      R J HARGREAVES  REQ 6340 - WIDENED WS08-NET-LOAD
000560*                             TO MATCH THE REVISED TRANSACTION
000570*                             QUANTITY FIELD WIDTH.
000580* 970920      R J HARGREAVES  REQ 7640 - WS08-ROWS-READ AND
000590*                             WS08-ROWS-MATCHED RECAST AS 77-
000600*                             LEVEL ITEMS TO MATCH INSTALLATION
000610*                             STANDARDS.
000620*
000630* 981104      S M KHAN        Y2K 1834 - NO DATE FIELDS IN THIS
000640*                             PROGRAM, REVIEWED AND PASSED.
000650* 040219      A T OYELARAN    REQ 9902 - RENAMED FROM THE OLD
000660*                             NETLOAD WORKING NAME TO NACT08 SO
000670*                             IT SORTS WITH THE REST OF NACT.
000680*
000690***************************************************************
000700*    FILES
000710*
000720*     TRANSIN  - PENDING TRANSACTION FILE, OPENED INPUT IN THIS
000730*                PROGRAM'S OWN RIGHT (NOT SHARED WITH NACT06'S
000740*                OPEN) AND CLOSED BEFORE GOBACK.
000750*
000760***************************************************************
000770*    CICS RESOURCES
000780*
000790*     NONE - THIS IS A BATCH-ONLY UTILITY.
000800*
000810***************************************************************
000820*    UTILITIES
000830*
000840***************************************************************
000850*    COPYBOOKS
000860*
000870*     NACWTRAN  - PENDING TRANSACTION RECORD LAYOUT.
000880*     NACWLITS  - TRANSACTION-TYPE AND TARIFF-TYPE LITERALS.
000890*
000900***************************************************************
000910*
000920 ENVIRONMENT DIVISION.
000930 CONFIGURATION SECTION.
000940 SOURCE-COMPUTER. IBM-370.
000950 OBJECT-COMPUTER. IBM-370.
000960 SPECIAL-NAMES.
000970     C01 IS TOP-OF-FORM.
000980*
000990 INPUT-OUTPUT SECTION.
001000 FILE-CONTROL.
001010     SELECT TRANSIN ASSIGN TO TRANSIN
001020         ORGANIZATION IS LINE SEQUENTIAL
001030         FILE STATUS IS WS08-TRANSIN-STATUS.
001040*
001050 DATA DIVISION.
001060 FILE SECTION.
001070*
001080 FD  TRANSIN
001090     LABEL RECORDS ARE STANDARD
001100     RECORDING MODE IS F.
001110 01  TRANSIN-RECORD.
001120     COPY NACWTRAN.
001130*
001140 WORKING-STORAGE SECTION.
001150*
001160*    Store eye-catcher details to aid dump reading.
001170*
001180 01  WS-DEBUG-DETAILS.
001190     05  FILLER                        PIC X(32)
001200           VALUE 'NACT08-------WORKING STORAGE  '.
001210     05  WS08-DEBUG-EYE                PIC X(8) VALUE 'NACT08'.
001220*
001230* Row-count diagnostics, declared as standalone 77-level items
001240* per installation standards rather than buried under a group.
001250*
001260 77  WS08-ROWS-READ                PIC 9(5)  COMP VALUE 0.
001270 77  WS08-ROWS-MATCHED             PIC 9(5)  COMP VALUE 0.
001280*
001290 01  FILLER.
001300     05  WS08-TRANSIN-STATUS           PIC X(2).
001310         88  WS08-TRANSIN-OK          VALUE '00'.
001320         88  WS08-TRANSIN-EOF         VALUE '10'.
001330     05  WS08-TRANSIN-EOF-SW           PIC X(1) VALUE 'N'.
001340         88  WS08-AT-EOF              VALUE 'Y'.
001350*
001360* Running totals, kept separate so consumption and production
001370* can be traced independently in a dump if REQ 4610 ever
001380* recurs in some other guise.
001390*
001400     05  WS08-CONSUME-TOTAL            PIC S9(7)V9(4) VALUE 0.
001410     05  WS08-CONSUME-TOTAL-X REDEFINES WS08-CONSUME-TOTAL
001420                                       PIC X(11).
001430     05  WS08-PRODUCE-TOTAL            PIC S9(7)V9(4) VALUE 0.   REQ4610
001440     05  WS08-NET-LOAD-WORK            PIC S9(7)V9(4) VALUE 0.   REQ6340
001450     05  WS08-NET-LOAD-WORK-X REDEFINES WS08-NET-LOAD-WORK
001460                                       PIC X(11).
001470*
001480     COPY NACWLITS.
001490*
001500 01  FILLER.
001510     05  WS08-MATCH-SW                 PIC X(1) VALUE 'N'.
001520         88  WS08-ROW-MATCHES         VALUE 'Y'.
001530     05  WS08-MATCH-SW-X REDEFINES WS08-MATCH-SW
001540                                       PIC X(1).
001550*
001560 LINKAGE SECTION.
001570*
001580 01  LK-NACT08-PARMS.
001590     05  LK08-BROKER-ID                PIC X(8).
001600     05  LK08-NET-LOAD                 PIC S9(7)V9(4).
001610*
001620 PROCEDURE DIVISION USING LK-NACT08-PARMS.
001630*
001640 NACT08-MAIN SECTION.
001650*
001660 NACT08-000-MAINLINE.
001670*
001680     PERFORM NACT08-010-INIT-RTN   THRU NACT08-010-EXIT.
001690     PERFORM NACT08-020-SCAN-RTN   THRU NACT08-020-EXIT
001700         UNTIL WS08-AT-EOF.
001710     PERFORM NACT08-030-FINISH-RTN THRU NACT08-030-EXIT.
001720     GOBACK.
001730*
001740 NACT08-010-INIT-RTN.
001750*
001760     MOVE 0                    TO WS08-CONSUME-TOTAL
001770                                  WS08-PRODUCE-TOTAL.
001780     OPEN INPUT TRANSIN.
001790     IF  NOT WS08-TRANSIN-OK
001800         MOVE 0                TO LK08-NET-LOAD
001810         GO TO NACT08-010-EXIT
001820     END-IF.
001830     PERFORM NACT08-021-READ-RTN THRU NACT08-021-EXIT.
001840*
001850 NACT08-010-EXIT.
001860     EXIT.
001870*
001880* One pass of the working file, counting only the tariff rows
001890* (CONSUME or PRODUCE) that belong to the requested broker - a
001900* market, distribution or balancing row for the same broker
001910* plays no part in the net-load figure.
001920*
001930 NACT08-020-SCAN-RTN.
001940*
001950     MOVE 'N'                  TO WS08-MATCH-SW.
001960     IF  NACW-TRAN-BROKER-ID = LK08-BROKER-ID
001970             AND NACW-TRAN-IS-TARIFF
001980         MOVE 'Y'              TO WS08-MATCH-SW
001990     END-IF.
002000*
002010     IF  WS08-ROW-MATCHES
002020         ADD 1                 TO WS08-ROWS-MATCHED
002030         EVALUATE TRUE
002040             WHEN NACW-TRAN-TF-CONSUME
002050                 ADD NACW-TRAN-QUANTITY TO WS08-CONSUME-TOTAL
002060             WHEN NACW-TRAN-TF-PRODUCE
002070                 ADD NACW-TRAN-QUANTITY TO WS08-PRODUCE-TOTAL    REQ4610
002080         END-EVALUATE
002090     END-IF.
002100*
002110     PERFORM NACT08-021-READ-RTN THRU NACT08-021-EXIT.
002120*
002130 NACT08-020-EXIT.
002140     EXIT.
002150*
002160 NACT08-021-READ-RTN.
002170*
002180     READ TRANSIN
002190         AT END
002200             MOVE 'Y'          TO WS08-TRANSIN-EOF-SW
002210     END-READ.
002220     IF  NOT WS08-TRANSIN-EOF-SW = 'Y'
002230         ADD 1                 TO WS08-ROWS-READ
002240     END-IF.
002250*
002260 NACT08-021-EXIT.
002270     EXIT.
002280*
002290* Net load is the straight sum of consumption and production -
002300* see REQ 4610 above; there is no sign flip here, unlike the
002310* distribution-report accumulation in NACT06 which stores
002320* consumption as a positive magnitude for reporting purposes.
002330*
002340 NACT08-030-FINISH-RTN.
002350*
002360     COMPUTE WS08-NET-LOAD-WORK ROUNDED =
002370             WS08-CONSUME-TOTAL + WS08-PRODUCE-TOTAL.
002380     MOVE WS08-NET-LOAD-WORK   TO LK08-NET-LOAD.
002390     CLOSE TRANSIN.
002400*
002410 NACT08-030-EXIT.
002420     EXIT.
