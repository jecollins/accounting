000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      nacwparm.cpy                                            *
000140*      Nightly Accounting/Ledger Suite - Broker Accounting     *
000150*                                                              *
000160* Element of the NACT Broker Market Accounting batch suite     *
000170*               @BANNER_END@                                   *
000180*                                                               *
000190*--------------------------------------------------------------*
000200*
000210* One control card read at the start of every run of NACT06.
000220* The simulation engine that drains the pending-transaction
000230* list knows which timeslot and hour-of-day it is posting for;
000240* that knowledge is handed to the batch on this card rather
000250* than guessed at, in the same way the bank-interest rate
000260* itself may be handed down as a run parameter (see NACT07)
000270* instead of drawn inside the run.
000280*
000290          05  PC-CURRENT-TIMESLOT         PIC 9(6).
000300          05  PC-CURRENT-HOUR             PIC 9(2).
000310*
000320* Interest-rate parameters, consumed by NACT07 at open time.
000330* PC-OVERRIDE-RATE of zero means "no override configured - draw
000340* one", matching the LK07-RATE-NOT-OVERRIDDEN condition.
000350*
000360          05  PC-OVERRIDE-RATE            PIC S9V9(6).
000370          05  PC-MIN-INTEREST             PIC S9V9(6).
000380          05  PC-MAX-INTEREST             PIC S9V9(6).
000390*
000400* Pre-drawn random fraction in the range 0 <= PC-SEED-FRACTION
000410* < 1, supplied by the job-step that invokes this run since
000420* COBOL carries no PRNG requirement of its own; NACT07 scales
000430* it into the [min,max] interval.
000440*
000450          05  PC-SEED-FRACTION            PIC 9V9(6).
000460*
000470* Card is read once and discarded; the remainder is unused.
000480*
000490          05  FILLER                      PIC X(44).
