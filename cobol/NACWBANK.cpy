000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      nacwbank.cpy                                            *
000140*      Nightly Accounting/Ledger Suite - Broker Accounting     *
000150*                                                              *
000160* Element of the NACT Broker Market Accounting batch suite     *
000170*               @BANNER_END@                                   *
000180*                                                               *
000190*--------------------------------------------------------------*
000200*
000210* One row per broker for each midnight interest run. Positive
000220* amounts are interest credited to the broker; negative amounts
000230* are interest debited. Written only by NACT06-091-BANK-
000240* INTEREST-RTN, once per broker, at hour-of-day zero.
000250*
000260          05  NACW-BNK-BROKER-ID          PIC X(8).
000270          05  NACW-BNK-TIMESLOT           PIC 9(6).
000280          05  NACW-BNK-INTEREST-AMT       PIC S9(9)V99.
000290*
000300* Audit trail added at REQ 7640 time - the daily rate actually
000310* applied (half the base rate for a creditor, the full base
000320* rate for a debtor - see NACT06-091) and the cash balance the
000330* interest was computed against, so a query on this file can
000340* reconcile the posted amount without re-running the batch.
000350*
000360          05  NACW-BNK-RATE-APPLIED       PIC S9V9(6).
000370          05  NACW-BNK-PRIOR-BALANCE      PIC S9(9)V99.
000380*
000390* Reserved for future audit-trail attributes not required by
000400* the batch.
000410*
000420          05  FILLER                      PIC X(10).
