000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      nacwlits.cpy                                            *
000140*      Nightly Accounting/Ledger Suite - Broker Accounting     *
000150*                                                              *
000160* Element of the NACT Broker Market Accounting batch suite     *
000170*               @BANNER_END@                                   *
000180*                                                               *
000190*--------------------------------------------------------------*
000200*
000210* Various values which you might wish to modify are placed in
000220* one copy book in order to make those sorts of changes more
000230* easily, following the convention already used by the on-line
000240* CRUD/browse/print trio in this suite.
000250*
000260          05  WS-LITS-TX-MARKET           PIC X(2)  VALUE 'MK'.
000270          05  WS-LITS-TX-TARIFF           PIC X(2)  VALUE 'TF'.
000280          05  WS-LITS-TX-DISTRIB          PIC X(2)  VALUE 'DT'.
000290          05  WS-LITS-TX-BALANCE          PIC X(2)  VALUE 'BL'.
000300          05  WS-LITS-TARIFF-CONSUME      PIC X(8)
000301                                             VALUE 'CONSUME '.
000310          05  WS-LITS-TARIFF-PRODUCE      PIC X(8)
000311                                             VALUE 'PRODUCE '.
000320*
000330* Hour-of-day value which marks the midnight control break at
000340* which bank interest is accrued (see NACT06-090-BROKER-BREAK).
000350*
000360          05  WS-LITS-MIDNIGHT-HOUR       PIC 9(2)  VALUE 0.
000370*
000380* Calendar days used to turn the annual bank-interest rate
000390* into a daily rate.
000400*
000410          05  WS-LITS-DAYS-PER-YEAR       PIC 9(3)  VALUE 365.
000420*
000430* Default bounds for the one-time interest-rate draw when the
000440* run parameters do not supply an override (see NACT07).
000450*
000460          05  WS-LITS-DFLT-MIN-INTEREST   PIC S9V9(6)
000461                                             VALUE 0.040000.
000470          05  WS-LITS-DFLT-MAX-INTEREST   PIC S9V9(6)
000471                                             VALUE 0.120000.
000480*
000490* Table sizes. These are generous upper bounds on the number of
000500* brokers known to the system and the number of pending
000510* transactions/market positions handled in a single timeslot.
000520*
000530          05  WS-LITS-MAX-BROKERS         PIC 9(4)  COMP
000531                                             VALUE 500.
000540          05  WS-LITS-MAX-TRANS           PIC 9(5)  COMP
000541                                             VALUE 2000.
000550          05  WS-LITS-MAX-MKPOS           PIC 9(5)  COMP
000551                                             VALUE 2000.
