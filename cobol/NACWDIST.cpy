000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      nacwdist.cpy                                            *
000140*      Nightly Accounting/Ledger Suite - Broker Accounting     *
000150*                                                              *
000160* Element of the NACT Broker Market Accounting batch suite     *
000170*               @BANNER_END@                                   *
000180*                                                               *
000190*--------------------------------------------------------------*
000200*
000210* One row per timeslot processed - the system-wide total of
000220* tariff consumption and production posted by NACT06 this
000230* timeslot. Not a printed report; a flat data feed picked up
000240* by the distribution-utility settlement run downstream.
000250*
000260          05  NACW-DST-TIMESLOT           PIC 9(6).
000270*
000280* Consumption is stored as a positive magnitude even though the
000290* input carries consumption quantities as negative kWh - see
000300* NACT06-060-POST-TARIFF-RTN.
000310*
000320          05  NACW-DST-TOT-CONSUMPTION    PIC S9(9)V9(4).
000330          05  NACW-DST-TOT-PRODUCTION     PIC S9(9)V9(4).
000340*
000350* Reserved columns carried on every row issued to the settlement
000360* extract - peak demand and customer count are not computed by
000370* the present batch (NACT06-095-WRITE-DIST-RTN moves zeros/
000380* spaces here), and the run identifier ties a row back to the
000390* JCL step that produced it when the downstream job reconciles.
000400*
000410          05  NACW-DST-PEAK-DEMAND        PIC S9(9)V9(4).
000420          05  NACW-DST-CUSTOMER-COUNT     PIC 9(7).
000430          05  NACW-DST-RUN-ID             PIC X(6).
000440*
000450* Reserved for future report columns not required by the
000460* present batch.
000470*
000480          05  FILLER                      PIC X(10).
