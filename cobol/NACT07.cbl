000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. NACT07.                                              REQ9902
000120 AUTHOR.       D J WHITFIELD.
000130 INSTALLATION. IBM HURSLEY.
000140 DATE-WRITTEN. MARCH 1987.
000150 DATE-COMPILED.
000160 SECURITY.     NON-CONFIDENTIAL.
000170*
000180*-------------------------------------------------------------*
000190*                                                             *
000200*               @BANNER_START@                                *
000210*      nact07.cbl                                             *
000220*      (C) Copyright 1987, 2004 Systems Group - all rights    *
000230*      reserved within this installation.                    *
000240*                                                             *
000250* Element of the NACT Broker Market Accounting batch suite    *
000260*               @BANNER_END@                                  *
000270*                                                             *
000280*-------------------------------------------------------------*
000290*
000300***************************************************************
000310*    DESCRIPTION
000320*
000330* This program is the one-time bank-interest-rate setup
000340* routine for the overnight broker ledger-posting run
000350* (NACT06). It is CALLed once, from NACT06's initialisation
000360* paragraph, before the first timeslot of a run is posted.
000370*
000380* If the run parameters carry an override rate the override is
000390* used unchanged for the life of the run. Otherwise the
000400* effective annual rate is derived once from the configured
000410* MIN-INTEREST/MAX-INTEREST bounds and the pre-drawn random
000420* fraction supplied on the control card (see NACWPARM), and
000430* that derived rate is likewise fixed for the remainder of the
000440* run - NACT07 is not CALLed again until the next run.
000450*
000460***************************************************************
000470*    AMENDMENT HISTORY
000480*
000490*      DATE        AUTHOR          DESCRIPTION
000500*
000510* 870310      D J WHITFIELD   ORIGINAL PROGRAM.
000520* 891117      K L PARSONS     REQ 4471 - WIDENED INTEREST RATE
000530*                             FIELDS FROM 4 TO 6 DECIMAL PLACES
000540*                             TO MATCH REVISED CONTRACT SPEC.
000550* 940602      R J HARGREAVES  REQ 6120 - ADDED LK07-SEED-
000560*                             FRACTION TO LINKAGE SO THE RATE
000570*                             DRAW CAN BE REPRODUCED FOR AUDIT.
000580* 970920      R J HARGREAVES  REQ 7640 - WS07-CALL-COUNT RECAST
000590*                             AS A 77-LEVEL ITEM TO MATCH
000600*                             INSTALLATION STANDARDS.
000610*
000620* 981104      S M KHAN        Y2K 1834 - NO DATE FIELDS IN THIS
000630*                             PROGRAM, REVIEWED AND PASSED.
000640* 040219      A T OYELARAN    REQ 9902 - RENAMED FROM THE OLD
000650*                             BNKRATE WORKING NAME TO NACT07 SO
000660*                             IT SORTS WITH THE REST OF NACT.
000670*
000680***************************************************************
000690*    FILES
000700*
000710*     NONE - ALL PARAMETERS ARE PASSED ON THE LINKAGE SECTION
000720*            BY THE CALLING PROGRAM (NACT06).
000730*
000740***************************************************************
000750*    CICS RESOURCES
000760*
000770*     NONE - THIS IS A BATCH-ONLY UTILITY.
000780*
000790***************************************************************
000800*    UTILITIES
000810*
000820***************************************************************
000830*    COPYBOOKS
000840*
000850*     NONE - THE LINKAGE SECTION IS DECLARED LOCALLY SO THIS
000860*            PROGRAM HAS NO COMPILE-TIME DEPENDENCY ON THE
000870*            NACWPARM CONTROL-CARD LAYOUT USED BY ITS CALLER.
000880*
000890***************************************************************
000900*
000910 ENVIRONMENT DIVISION.
000920 CONFIGURATION SECTION.
000930 SOURCE-COMPUTER. IBM-370.
000940 OBJECT-COMPUTER. IBM-370.
000950 SPECIAL-NAMES.
000960     C01 IS TOP-OF-FORM.
000970*
000980 DATA DIVISION.
000990*
001000 WORKING-STORAGE SECTION.
001010*
001020*    Store eye-catcher details to aid dump reading.
001030*
001040 01  WS-DEBUG-DETAILS.
001050     05  FILLER                        PIC X(32)
001060           VALUE 'NACT07-------WORKING STORAGE  '.
001070     05  WS07-DEBUG-EYE                PIC X(8) VALUE 'NACT07'.
001080*
001090* Diagnostic only - NACT07 is expected to be CALLed exactly
001100* once per run; a value greater than 1 in a core dump means
001110* NACT06's initialisation paragraph looped back on itself.
001120*
001130*
001140* WS07-CALL-COUNT is declared as a standalone 77-level item
001150* below, the house habit for a small scalar that stands on
001160* its own rather than living inside a group.
001170*
001180 77  WS07-CALL-COUNT               PIC 9(4) COMP VALUE 0.
001190*
001200 01  FILLER.
001210*
001220* Working copy of the derived daily-scaled range, kept separate
001230* from the linkage fields so the caller's copy cannot be
001240* disturbed until the final MOVE at NACT07-020-DRAW-RTN.
001250*
001260     05  WS07-RANGE-WIDTH              PIC S9V9(6)  VALUE 0.
001270     05  WS07-RANGE-WIDTH-X REDEFINES WS07-RANGE-WIDTH
001280                                       PIC X(7).
001290     05  WS07-DRAWN-RATE               PIC S9V9(6)  VALUE 0.
001300     05  WS07-DRAWN-RATE-X REDEFINES WS07-DRAWN-RATE
001310                                       PIC X(7).
001320*
001330 LINKAGE SECTION.
001340*
001350 01  LK-NACT07-PARMS.
001360     05  LK07-OVERRIDE-RATE            PIC S9V9(6).               REQ4471
001370         88  LK07-RATE-NOT-OVERRIDDEN  VALUE ZERO.
001380     05  LK07-MIN-INTEREST             PIC S9V9(6).               REQ4471
001390     05  LK07-MAX-INTEREST             PIC S9V9(6).               REQ4471
001400     05  LK07-SEED-FRACTION            PIC 9V9(6).                REQ6120
001410     05  LK07-EFFECTIVE-RATE           PIC S9V9(6).
001420     05  LK07-EFFECTIVE-RATE-X REDEFINES LK07-EFFECTIVE-RATE
001430                                       PIC X(7).
001440*
001450 PROCEDURE DIVISION USING LK-NACT07-PARMS.
001460*
001470 NACT07-MAIN SECTION.
001480*
001490 NACT07-000-MAINLINE.
001500*
001510     ADD 1                     TO WS07-CALL-COUNT.
001520     PERFORM NACT07-010-DERIVE-RTN THRU NACT07-010-EXIT.
001530     GOBACK.
001540*
001550 NACT07-010-DERIVE-RTN.
001560*
001570     IF  LK07-RATE-NOT-OVERRIDDEN
001580         PERFORM NACT07-020-DRAW-RTN THRU NACT07-020-EXIT
001590     ELSE
001600         MOVE LK07-OVERRIDE-RATE   TO LK07-EFFECTIVE-RATE
001610     END-IF.
001620*
001630 NACT07-010-EXIT.
001640     EXIT.
001650*
001660* The one-time draw itself: scale the pre-drawn random fraction
001670* (0 <= fraction < 1, supplied by the job step invoking this
001680* run - COBOL has no PRNG obligation of its own here) into the
001690* closed interval [MIN-INTEREST, MAX-INTEREST].
001700*
001710 NACT07-020-DRAW-RTN.
001720*
001730     COMPUTE WS07-RANGE-WIDTH ROUNDED =
001740             LK07-MAX-INTEREST - LK07-MIN-INTEREST.
001750*
001760     COMPUTE WS07-DRAWN-RATE ROUNDED =
001770             LK07-MIN-INTEREST +
001780             (WS07-RANGE-WIDTH * LK07-SEED-FRACTION).
001790*
001800     MOVE WS07-DRAWN-RATE         TO LK07-EFFECTIVE-RATE.
001810*
001820 NACT07-020-EXIT.
001830     EXIT.
