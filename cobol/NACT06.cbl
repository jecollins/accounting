000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. NACT06.                                              REQ9902
000120 AUTHOR.       D J WHITFIELD.
000130 INSTALLATION. IBM HURSLEY.
000140 DATE-WRITTEN. FEBRUARY 1987.
000150 DATE-COMPILED.
000160 SECURITY.     NON-CONFIDENTIAL.
000170*
000180*-------------------------------------------------------------*
000190*                                                             *
000200*               @BANNER_START@                                *
000210*      nact06.cbl                                             *
000220*      (C) Copyright 1987, 2004 Systems Group - all rights    *
000230*      reserved within this installation.                    *
000240*                                                             *
000250* Element of the NACT Broker Market Accounting batch suite    *
000260*               @BANNER_END@                                  *
000270*                                                             *
000280*-------------------------------------------------------------*
000290*
000300***************************************************************
000310*    DESCRIPTION
000320*
000330* Nightly/per-timeslot ledger-posting run for the broker market
000340* accounting suite. Drains the pending-transaction file for one
000350* timeslot, posts every row to the owning broker's cash ledger,
000360* rolls wholesale-market trades into a per-broker/per-timeslot
000370* market-position file, and accumulates a system-wide
000380* consumption/production distribution figure for the timeslot.
000390*
000400* At the hour-of-day which marks the midnight control break the
000410* run additionally accrues bank interest on every known broker's
000420* cash balance, whether or not that broker had any transaction
000430* activity this timeslot.
000440*
000450* The run parameter card (see NACWPARM) tells this program which
000460* timeslot and hour-of-day the pending list was drained for, and
000470* carries the bank-interest-rate bounds passed on to NACT07.
000480*
000490***************************************************************
000500*    AMENDMENT HISTORY
000510*
000520*      DATE        AUTHOR          DESCRIPTION
000530*
000540* 870203      D J WHITFIELD   ORIGINAL PROGRAM.
000550* 880714      D J WHITFIELD   REQ 3108 - MARKET-POSITION RECORDS
000560*                             ARE NOW WRITTEN ONCE, WHEN FIRST
000570*                             CREATED, NOT RE-EMITTED ON EVERY
000580*                             UPDATING TRADE.
000590* 891117      K L PARSONS     REQ 4471 - WIDENED INTEREST RATE
000600*                             WORKING FIELDS TO MATCH THE NACT07
000610*                             RATE PRECISION CHANGE.
000620* 940602      R J HARGREAVES  REQ 6120 - RUN PARAMETER CARD NOW
000630*                             CARRIES THE PRE-DRAWN SEED FRACTION
000640*                             PASSED THROUGH TO NACT07.
000650* 960311      R J HARGREAVES  REQ 7015 - NOT-FOUND BROKER ON A
000660*                             TRANSACTION IS NOW LOGGED AND
000670*                             COUNTED INSTEAD OF ABENDING THE RUN.
000680* 970215      K L PARSONS     REQ 8210 - BROKER, MARKET-POSITION
000690*                             AND DISTRIBUTION-REPORT RECORDS
000700*                             WIDENED TO CARRY THE FULL MASTER/
000710*                             REPORT FIELD SET USED ELSEWHERE IN
000720*                             THE SUITE; FIELDS NOT YET
000730*                             INTERPRETED BY THIS PROGRAM ARE
000740*                             PRESERVED UNCHANGED ON THE BROKERS
000750*                             REWRITE.
000760* 970920      R J HARGREAVES  REQ 7640 - BANKOUT NOW CARRIES THE
000770*                             RATE APPLIED AND THE PRE-INTEREST
000780*                             BALANCE FOR AUDIT RECONCILIATION;
000790*                             ROW-COUNT WORK FIELDS RECAST AS
000800*                             77-LEVEL ITEMS TO MATCH INSTALLATION
000810*                             STANDARDS.
000820* 981104      S M KHAN        Y2K 1834 - NO DATE FIELDS IN THIS
000830*                             PROGRAM, REVIEWED AND PASSED.
000840* 040219      A T OYELARAN    REQ 9902 - RENAMED FROM THE OLD
000850*                             LDGRPOST WORKING NAME TO NACT06 SO
000860*                             IT SORTS WITH THE REST OF NACT.
000870*
000880***************************************************************
000890*    FILES
000900*
000910*     PARMIN   - RUN PARAMETER CARD, ONE RECORD, READ AND
000920*                DISCARDED AT OPEN TIME.
000930*     TRANSIN  - PENDING TRANSACTION FILE FOR THE TIMESLOT,
000940*                INPUT, READ ONCE IN ARRIVAL ORDER.
000950*     BROKERS  - BROKER MASTER. READ FULLY AT OPEN TIME TO LOAD
000960*                THE BROKER TABLE, REWRITTEN IN FULL AT CLOSE.
000970*     MKTPOSN  - MARKET-POSITION FILE, OUTPUT, ONE ROW WRITTEN
000980*                THE FIRST TIME A BROKER/TIMESLOT COMBINATION
000990*                TRADES THIS RUN.
001000*     BANKOUT  - BANK-TRANSACTION FILE, OUTPUT, ONE ROW PER
001010*                BROKER ON A MIDNIGHT INTEREST RUN.
001020*     DISTOUT  - DISTRIBUTION-REPORT FILE, OUTPUT, ONE ROW FOR
001030*                THE TIMESLOT.
001040*
001050***************************************************************
001060*    CICS RESOURCES
001070*
001080*     NONE - THIS IS A BATCH-ONLY RUN.
001090*
001100***************************************************************
001110*    UTILITIES
001120*
001130*     NACT07 - CALLED ONCE AT OPEN TIME TO ESTABLISH THE
001140*              EFFECTIVE ANNUAL BANK-INTEREST RATE FOR THE RUN.
001150*
001160***************************************************************
001170*    COPYBOOKS
001180*
001190*     NACWPARM  - RUN PARAMETER CARD LAYOUT.
001200*     NACWTRAN  - PENDING TRANSACTION RECORD LAYOUT.
001210*     NACWACCT  - BROKER MASTER RECORD LAYOUT.
001220*     NACWMKPO  - MARKET-POSITION RECORD LAYOUT.
001230*     NACWBANK  - BANK-TRANSACTION RECORD LAYOUT.
001240*     NACWDIST  - DISTRIBUTION-REPORT RECORD LAYOUT.
001250*     NACWLITS  - COMMON LITERALS AND TABLE SIZES.
001260*     NACWERRH  - NOT-FOUND-BROKER LOG LINE LAYOUT.
001270*
001280***************************************************************
001290*
001300 ENVIRONMENT DIVISION.
001310 CONFIGURATION SECTION.
001320 SOURCE-COMPUTER. IBM-370.
001330 OBJECT-COMPUTER. IBM-370.
001340 SPECIAL-NAMES.
001350     C01 IS TOP-OF-FORM
001360     UPSI-0 ON STATUS IS WS06-TRACE-SWITCH-ON
001370            OFF STATUS IS WS06-TRACE-SWITCH-OFF.
001380*
001390 INPUT-OUTPUT SECTION.
001400 FILE-CONTROL.
001410     SELECT PARMIN  ASSIGN TO PARMIN
001420         ORGANIZATION IS LINE SEQUENTIAL
001430         FILE STATUS IS WS06-PARMIN-STATUS.
001440     SELECT TRANSIN ASSIGN TO TRANSIN
001450         ORGANIZATION IS LINE SEQUENTIAL
001460         FILE STATUS IS WS06-TRANSIN-STATUS.
001470     SELECT BROKERS ASSIGN TO BROKERS
001480         ORGANIZATION IS LINE SEQUENTIAL
001490         FILE STATUS IS WS06-BROKERS-STATUS.
001500     SELECT MKTPOSN ASSIGN TO MKTPOSN
001510         ORGANIZATION IS LINE SEQUENTIAL
001520         FILE STATUS IS WS06-MKTPOSN-STATUS.
001530     SELECT BANKOUT ASSIGN TO BANKOUT
001540         ORGANIZATION IS LINE SEQUENTIAL
001550         FILE STATUS IS WS06-BANKOUT-STATUS.
001560     SELECT DISTOUT ASSIGN TO DISTOUT
001570         ORGANIZATION IS LINE SEQUENTIAL
001580         FILE STATUS IS WS06-DISTOUT-STATUS.
001590*
001600 DATA DIVISION.
001610 FILE SECTION.
001620*
001630 FD  PARMIN
001640     LABEL RECORDS ARE STANDARD
001650     RECORDING MODE IS F.
001660 01  PARMIN-RECORD.
001670     COPY NACWPARM.
001680*
001690 FD  TRANSIN
001700     LABEL RECORDS ARE STANDARD
001710     RECORDING MODE IS F.
001720 01  TRANSIN-RECORD.
001730     COPY NACWTRAN.
001740*
001750 FD  BROKERS
001760     LABEL RECORDS ARE STANDARD
001770     RECORDING MODE IS F.
001780 01  BROKERS-RECORD.
001790     COPY NACWACCT.
001800*
001810 FD  MKTPOSN
001820     LABEL RECORDS ARE STANDARD
001830     RECORDING MODE IS F.
001840 01  MKTPOSN-RECORD.
001850     COPY NACWMKPO.
001860*
001870 FD  BANKOUT
001880     LABEL RECORDS ARE STANDARD
001890     RECORDING MODE IS F.
001900 01  BANKOUT-RECORD.
001910     COPY NACWBANK.
001920*
001930 FD  DISTOUT
001940     LABEL RECORDS ARE STANDARD
001950     RECORDING MODE IS F.
001960 01  DISTOUT-RECORD.
001970     COPY NACWDIST.
001980*
001990 WORKING-STORAGE SECTION.
002000*
002010*    Store eye-catcher details to aid dump reading.
002020*
002030 01  WS-DEBUG-DETAILS.
002040     05  FILLER                        PIC X(32)
002050           VALUE 'NACT06-------WORKING STORAGE  '.
002060     05  WS06-DEBUG-EYE                PIC X(8) VALUE 'NACT06'.
002070*
002080* Run-wide row-count/event diagnostics, declared as standalone
002090* 77-level items per installation standards rather than as
002100* 05-levels buried under a group.
002110*
002120 77  WS06-BROKER-COUNT             PIC 9(4)  COMP VALUE 0.
002130 77  WS06-MKPOS-COUNT              PIC 9(5)  COMP VALUE 0.
002140 77  WS06-TRANS-COUNT              PIC 9(5)  COMP VALUE 0.
002150 77  WS06-NOTFOUND-COUNT           PIC 9(5)  COMP VALUE 0.
002160 77  WS06-ERRH-SEQUENCE            PIC 9(7)  COMP VALUE 0.
002170*
002180 01  FILLER.
002190     05  WS06-PARMIN-STATUS            PIC X(2).
002200         88  WS06-PARMIN-OK           VALUE '00'.
002210     05  WS06-TRANSIN-STATUS           PIC X(2).
002220         88  WS06-TRANSIN-OK          VALUE '00'.
002230     05  WS06-BROKERS-STATUS           PIC X(2).
002240         88  WS06-BROKERS-OK          VALUE '00'.
002250     05  WS06-MKTPOSN-STATUS           PIC X(2).
002260         88  WS06-MKTPOSN-OK          VALUE '00'.
002270     05  WS06-BANKOUT-STATUS           PIC X(2).
002280         88  WS06-BANKOUT-OK          VALUE '00'.
002290     05  WS06-DISTOUT-STATUS           PIC X(2).
002300         88  WS06-DISTOUT-OK          VALUE '00'.
002310*
002320     05  WS06-TRANS-EOF-SW             PIC X(1) VALUE 'N'.
002330         88  WS06-AT-TRANS-EOF        VALUE 'Y'.
002340     05  WS06-BROKERS-EOF-SW           PIC X(1) VALUE 'N'.
002350         88  WS06-AT-BROKERS-EOF      VALUE 'Y'.
002360     05  WS06-BROKER-FOUND-SW          PIC X(1) VALUE 'N'.
002370         88  WS06-BROKER-FOUND        VALUE 'Y'.
002380     05  WS06-MKPOS-FOUND-SW           PIC X(1) VALUE 'N'.
002390         88  WS06-MKPOS-FOUND         VALUE 'Y'.
002400*
002410* Run context lifted off the PARMIN card at open time - see
002420* NACT06-010-INIT-RTN. Kept separate from PC-CURRENT-TIMESLOT
002430* etc. since the PARMIN record area is reused only once.
002440*
002450     05  WS06-CURRENT-TIMESLOT         PIC 9(6)   VALUE 0.
002460     05  WS06-CURRENT-HOUR             PIC 9(2)   VALUE 0.
002470*
002480* Bank-interest-rate working fields. WS06-EFFECTIVE-RATE is set
002490* once, by the call to NACT07 at open time, and is not touched
002500* again for the life of the run.
002510*
002520     05  WS06-EFFECTIVE-RATE           PIC S9V9(6) VALUE 0.
002530     05  WS06-EFFECTIVE-RATE-X REDEFINES WS06-EFFECTIVE-RATE
002540                                       PIC X(7).
002550     05  WS06-DAILY-RATE               PIC S9V9(6) VALUE 0.
002560     05  WS06-APPLIED-RATE             PIC S9V9(6) VALUE 0.
002570     05  WS06-INTEREST-AMT             PIC S9(9)V99 VALUE 0.
002580     05  WS06-PRIOR-BALANCE            PIC S9(9)V99 VALUE 0.       REQ7640
002590*
002600* Local copy of the NACT07 linkage area. NACT07 declares its own
002610* LINKAGE SECTION rather than sharing a copy book with its
002620* callers (see NACT07 COPYBOOKS block), so the field-for-field
002630* layout is repeated here under this program's own prefix.
002640*
002650     05  WS06-N07-PARMS.
002660         10  WS06-N07-OVERRIDE-RATE    PIC S9V9(6) VALUE 0.       REQ4471
002670         10  WS06-N07-MIN-INTEREST     PIC S9V9(6) VALUE 0.       REQ4471
002680         10  WS06-N07-MAX-INTEREST     PIC S9V9(6) VALUE 0.       REQ4471
002690         10  WS06-N07-SEED-FRACTION    PIC 9V9(6)  VALUE 0.       REQ6120
002700         10  WS06-N07-EFFECTIVE-RATE   PIC S9V9(6) VALUE 0.       REQ4471
002710*
002720* Shared cash-posting work field - every transaction handler
002730* loads the signed amount to be applied here before performing
002740* NACT06-100-UPDATE-CASH-RTN, the one write path onto the
002750* broker table's cash-balance column.
002760*
002770     05  WS06-CHARGE-AMT               PIC S9(9)V99 VALUE 0.
002780     05  WS06-CHARGE-AMT-X REDEFINES WS06-CHARGE-AMT
002790                                       PIC X(11).
002800     05  WS06-ABS-QUANTITY             PIC S9(7)V9(4) VALUE 0.
002810*
002820* Distribution-report accumulator for the timeslot.
002830*
002840     05  WS06-DIST-TOTAL-CONSUMPTION   PIC S9(9)V9(4) VALUE 0.
002850     05  WS06-DIST-TOTAL-CONSUMPTION-X
002860             REDEFINES WS06-DIST-TOTAL-CONSUMPTION
002870                                       PIC X(13).
002880     05  WS06-DIST-TOTAL-PRODUCTION    PIC S9(9)V9(4) VALUE 0.
002890*
002900* WS06-BROKER-COUNT, WS06-MKPOS-COUNT, WS06-TRANS-COUNT,
002910* WS06-NOTFOUND-COUNT and WS06-ERRH-SEQUENCE are declared as
002920* standalone 77-level items near the top of this section.
002930*
002940     COPY NACWLITS.
002950*
002960* Broker table - the in-memory substitute for ISAM keyed access
002970* to the BROKERS master (see FILES note in NACWPARM and SPEC
002980* discussion at NACT06-020). Looked up by SEARCH on broker id,
002990* not by subscript, since transactions arrive in no broker
003000* order.
003010*
003020 01  NACT06-BROKER-TABLE.
003030     05  NACT06-BROKER-ENTRY OCCURS WS-LITS-MAX-BROKERS TIMES
003040                             INDEXED BY BKR-IDX.
003050         10  NACT06-BKR-ID             PIC X(8).
003060*
003070* Demographic/master fields carried through the table unread,
003080* the way NACT06-022 loads them and NACT06-098 writes them back
003090* unchanged (REQ 8210).
003100*
003110         10  NACT06-BKR-NAME           PIC X(30).
003120         10  NACT06-BKR-CLASS-CODE     PIC X(1).
003130         10  NACT06-BKR-STATUS-CODE    PIC X(1).
003140         10  NACT06-BKR-DATE-OPENED    PIC 9(6).
003150         10  NACT06-BKR-DATE-LAST-ACT  PIC 9(6).
003160         10  NACT06-BKR-BALANCE        PIC S9(9)V99.
003170             88  NACT06-BKR-IS-CREDITOR
003180                      VALUE 0 THRU 999999999.99.
003190             88  NACT06-BKR-IS-DEBTOR
003200                      VALUE -999999999.99 THRU -.01.
003210         10  NACT06-BKR-YTD-INT-PAID   PIC S9(9)V99.
003220         10  NACT06-BKR-LAST-AUDIT     PIC 9(6).
003230         10  FILLER                    PIC X(04).
003240*
003250* Market-position table - holds the in-flight balance for every
003260* broker/timeslot combination that has traded this run, so a
003270* second trade on the same combination updates in place instead
003280* of writing a second row to MKTPOSN (see REQ 3108 above).
003290*
003300 01  NACT06-MKPOS-TABLE.
003310     05  NACT06-MKPOS-ENTRY  OCCURS WS-LITS-MAX-MKPOS TIMES
003320                             INDEXED BY MKP-IDX.
003330         10  NACT06-MKP-BROKER-ID      PIC X(8).
003340         10  NACT06-MKP-TIMESLOT       PIC 9(6).
003350         10  NACT06-MKP-BALANCE        PIC S9(7)V9(4).
003360         10  FILLER                    PIC X(06).
003370*
003380 01  FILLER.
003390     05  FILLER                        PIC X(36) VALUE
003400         '********  NACWERRH COPYBOOK  *******'.
003410     COPY NACWERRH.
003420*
003430 PROCEDURE DIVISION.
003440*
003450 NACT06-MAIN SECTION.
003460*
003470 NACT06-000-MAINLINE.
003480*
003490     PERFORM NACT06-010-INIT-RTN        THRU NACT06-010-EXIT.
003500     PERFORM NACT06-020-LOAD-BROKERS-RTN THRU NACT06-020-EXIT.
003510     PERFORM NACT06-030-READ-TRANS-RTN  THRU NACT06-030-EXIT.
003520     PERFORM NACT06-040-PROCESS-TRANS-RTN THRU NACT06-040-EXIT
003530         UNTIL WS06-AT-TRANS-EOF.
003540     PERFORM NACT06-090-BROKER-BREAK-RTN THRU NACT06-090-EXIT
003550         VARYING BKR-IDX FROM 1 BY 1
003560             UNTIL BKR-IDX > WS06-BROKER-COUNT.
003570     PERFORM NACT06-095-WRITE-DIST-RTN  THRU NACT06-095-EXIT.
003580     PERFORM NACT06-097-REWRITE-BKRS-RTN THRU NACT06-097-EXIT.
003590     PERFORM NACT06-999-CLOSE-RTN       THRU NACT06-999-EXIT.
003600     STOP RUN.
003610*
003620* Open time: read the one run-parameter card, derive the
003630* effective bank-interest rate via NACT07, and open the files
003640* that stay open for the body of the run.
003650*
003660 NACT06-010-INIT-RTN.
003670*
003680     OPEN INPUT PARMIN.
003690     IF  WS06-PARMIN-OK
003700         READ PARMIN
003710             AT END CONTINUE
003720         END-READ
003730     END-IF.
003740     CLOSE PARMIN.
003750*
003760     MOVE PC-CURRENT-TIMESLOT     TO WS06-CURRENT-TIMESLOT.
003770     MOVE PC-CURRENT-HOUR         TO WS06-CURRENT-HOUR.
003780     MOVE PC-OVERRIDE-RATE        TO WS06-N07-OVERRIDE-RATE.
003790     MOVE PC-MIN-INTEREST         TO WS06-N07-MIN-INTEREST.
003800     MOVE PC-MAX-INTEREST         TO WS06-N07-MAX-INTEREST.
003810     MOVE PC-SEED-FRACTION        TO WS06-N07-SEED-FRACTION.
003820*
003830     IF  WS06-N07-MIN-INTEREST = 0 AND WS06-N07-MAX-INTEREST = 0
003840         MOVE WS-LITS-DFLT-MIN-INTEREST TO WS06-N07-MIN-INTEREST
003850         MOVE WS-LITS-DFLT-MAX-INTEREST TO WS06-N07-MAX-INTEREST
003860     END-IF.
003870*
003880     CALL 'NACT07' USING WS06-N07-PARMS.
003890     MOVE WS06-N07-EFFECTIVE-RATE TO WS06-EFFECTIVE-RATE.
003900     COMPUTE WS06-DAILY-RATE ROUNDED =
003910             WS06-EFFECTIVE-RATE / WS-LITS-DAYS-PER-YEAR.
003920*
003930     MOVE 0                    TO WS06-DIST-TOTAL-CONSUMPTION
003940                                  WS06-DIST-TOTAL-PRODUCTION
003950                                  WS06-BROKER-COUNT
003960                                  WS06-MKPOS-COUNT
003970                                  WS06-TRANS-COUNT
003980                                  WS06-NOTFOUND-COUNT
003990                                  WS06-ERRH-SEQUENCE.
004000*
004010     OPEN INPUT  TRANSIN.
004020     OPEN INPUT  BROKERS.
004030     OPEN OUTPUT MKTPOSN.
004040     OPEN OUTPUT BANKOUT.
004050     OPEN OUTPUT DISTOUT.
004060*
004070 NACT06-010-EXIT.
004080     EXIT.
004090*
004100* Load every known broker into the table - see FILES note in
004110* NACWACCT, the corpus has no ISAM access so a keyed lookup by
004120* broker id is done by SEARCH over this table instead.
004130*
004140 NACT06-020-LOAD-BROKERS-RTN.
004150*
004160     PERFORM NACT06-021-READ-BROKER-RTN THRU NACT06-021-EXIT.
004170     PERFORM NACT06-022-STORE-BROKER-RTN THRU NACT06-022-EXIT
004180         UNTIL WS06-AT-BROKERS-EOF.
004190*
004200 NACT06-020-EXIT.
004210     EXIT.
004220*
004230 NACT06-021-READ-BROKER-RTN.
004240*
004250     READ BROKERS
004260         AT END MOVE 'Y'       TO WS06-BROKERS-EOF-SW
004270     END-READ.
004280*
004290 NACT06-021-EXIT.
004300     EXIT.
004310*
004320 NACT06-022-STORE-BROKER-RTN.
004330*
004340     ADD 1                     TO WS06-BROKER-COUNT.
004350     SET BKR-IDX               TO WS06-BROKER-COUNT.
004360     MOVE NACW-BKR-BROKER-ID   TO NACT06-BKR-ID(BKR-IDX).
004370     MOVE NACW-BKR-BROKER-NAME TO NACT06-BKR-NAME(BKR-IDX).        REQ8210
004380     MOVE NACW-BKR-CLASS-CODE  TO NACT06-BKR-CLASS-CODE(BKR-IDX).  REQ8210
004390     MOVE NACW-BKR-STATUS-CODE TO NACT06-BKR-STATUS-CODE(BKR-IDX). REQ8210
004400     MOVE NACW-BKR-DATE-OPENED TO NACT06-BKR-DATE-OPENED(BKR-IDX). REQ8210
004410     MOVE NACW-BKR-DATE-LAST-ACTIVITY                              REQ8210
004420                               TO NACT06-BKR-DATE-LAST-ACT(BKR-IDX).
004430     MOVE NACW-BKR-CASH-BALANCE TO NACT06-BKR-BALANCE(BKR-IDX).
004440     MOVE NACW-BKR-YTD-INTEREST-PAID                               REQ8210
004450                               TO NACT06-BKR-YTD-INT-PAID(BKR-IDX).
004460     MOVE NACW-BKR-LAST-AUDIT-STAMP                                REQ8210
004470                               TO NACT06-BKR-LAST-AUDIT(BKR-IDX).
004480     PERFORM NACT06-021-READ-BROKER-RTN THRU NACT06-021-EXIT.
004490*
004500 NACT06-022-EXIT.
004510     EXIT.
004520*
004530* Read-ahead single-buffer pattern: one row of TRANSIN is always
004540* sitting ready in TRANSIN-RECORD for NACT06-040 to process,
004550* except at end of file.
004560*
004570 NACT06-030-READ-TRANS-RTN.
004580*
004590     READ TRANSIN
004600         AT END MOVE 'Y'       TO WS06-TRANS-EOF-SW
004610     END-READ.
004620     IF  NOT WS06-AT-TRANS-EOF
004630         ADD 1                 TO WS06-TRANS-COUNT
004640     END-IF.
004650*
004660 NACT06-030-EXIT.
004670     EXIT.
004680*
004690 NACT06-040-PROCESS-TRANS-RTN.
004700*
004710     PERFORM NACT06-041-FIND-BROKER-RTN THRU NACT06-041-EXIT.
004720     IF  WS06-BROKER-FOUND
004730         PERFORM NACT06-045-DISPATCH-RTN THRU NACT06-045-EXIT
004740     ELSE
004750         PERFORM NACT06-049-NOT-FOUND-RTN THRU NACT06-049-EXIT
004760     END-IF.
004770     PERFORM NACT06-030-READ-TRANS-RTN THRU NACT06-030-EXIT.
004780*
004790 NACT06-040-EXIT.
004800     EXIT.
004810*
004820* Linear SEARCH on broker id - the table is in BROKERS arrival
004830* order, not broker-id order, so SEARCH ALL does not apply.
004840*
004850 NACT06-041-FIND-BROKER-RTN.
004860*
004870     MOVE 'N'                  TO WS06-BROKER-FOUND-SW.
004880     SET BKR-IDX               TO 1.
004890     SEARCH NACT06-BROKER-ENTRY
004900         AT END
004910             CONTINUE
004920         WHEN NACT06-BKR-ID(BKR-IDX) = NACW-TRAN-BROKER-ID
004930             MOVE 'Y'          TO WS06-BROKER-FOUND-SW
004940     END-SEARCH.
004950*
004960 NACT06-041-EXIT.
004970     EXIT.
004980*
004990* Dispatch by transaction type - the plain EVALUATE here stands
005000* in for the message-dispatcher's reflective lookup in the
005010* originating system; this suite has never had such a mechanism
005020* and has no wish to grow one.
005030*
005040 NACT06-045-DISPATCH-RTN.
005050*
005060     EVALUATE TRUE
005070         WHEN NACW-TRAN-IS-MARKET
005080             PERFORM NACT06-050-POST-MARKET-RTN
005090                 THRU NACT06-050-EXIT
005100         WHEN NACW-TRAN-IS-TARIFF
005110             PERFORM NACT06-060-POST-TARIFF-RTN
005120                 THRU NACT06-060-EXIT
005130         WHEN NACW-TRAN-IS-DISTRIB
005140             PERFORM NACT06-070-POST-DISTRIB-RTN
005150                 THRU NACT06-070-EXIT
005160         WHEN NACW-TRAN-IS-BALANCE
005170             PERFORM NACT06-080-POST-BALANCING-RTN
005180                 THRU NACT06-080-EXIT
005190         WHEN OTHER
005200             CONTINUE
005210     END-EVALUATE.
005220*
005230 NACT06-045-EXIT.
005240     EXIT.
005250*
005260* Broker named on the transaction is not in the broker table.
005270* REQ 7015 - logged to the console and counted, never abended,
005280* so that the run's totals still record that a transaction
005290* existed even though it could not be posted.
005300*
005310 NACT06-049-NOT-FOUND-RTN.                                       REQ7015
005320*
005330     ADD 1                     TO WS06-NOTFOUND-COUNT
005340                                  WS06-ERRH-SEQUENCE.
005350     MOVE 'NACT06'             TO WS-ERRH-PROGRAM.
005360     MOVE NACW-TRAN-BROKER-ID  TO WS-ERRH-BROKER-ID.
005370     MOVE NACW-TRAN-TYPE       TO WS-ERRH-TX-TYPE.
005380     MOVE WS06-ERRH-SEQUENCE   TO WS-ERRH-SEQUENCE.
005390     MOVE 'BROKER ID NOT FOUND ON BROKER TABLE - NOT POSTED'
005400                               TO WS-ERRH-REASON.
005410     DISPLAY WS-ERRH-PROGRAM ' ' WS-ERRH-BROKER-ID ' '
005420             WS-ERRH-TX-TYPE ' ' WS-ERRH-SEQUENCE ' '
005430             WS-ERRH-REASON UPON CONSOLE.
005440*
005450 NACT06-049-EXIT.
005460     EXIT.
005470*
005480* Market transaction: charge is the negated absolute value of
005490* price times quantity, so a buy always debits cash and a sell
005500* always credits it regardless of the sign carried on the
005510* price field. ABS is taken by hand, there being no intrinsic
005520* function support relied upon in this suite.
005530*
005540 NACT06-050-POST-MARKET-RTN.
005550*
005560     IF  NACW-TRAN-QUANTITY < 0
005570         COMPUTE WS06-ABS-QUANTITY = 0 - NACW-TRAN-QUANTITY
005580     ELSE
005590         MOVE NACW-TRAN-QUANTITY TO WS06-ABS-QUANTITY
005600     END-IF.
005610     COMPUTE WS06-CHARGE-AMT ROUNDED =
005620             0 - (NACW-TRAN-PRICE * WS06-ABS-QUANTITY).
005630     PERFORM NACT06-100-UPDATE-CASH-RTN THRU NACT06-100-EXIT.
005640     PERFORM NACT06-051-FIND-MKPOS-RTN  THRU NACT06-051-EXIT.
005650*
005660 NACT06-050-EXIT.
005670     EXIT.
005680*
005690* Linear SEARCH of the market-position table on broker id and
005700* timeslot together - small enough a table that a second index
005710* is not worth the bookkeeping.
005720*
005730 NACT06-051-FIND-MKPOS-RTN.
005740*
005750     MOVE 'N'                  TO WS06-MKPOS-FOUND-SW.
005760     SET MKP-IDX               TO 1.
005770     SEARCH NACT06-MKPOS-ENTRY
005780         AT END
005790             CONTINUE
005800         WHEN NACT06-MKP-BROKER-ID(MKP-IDX) = NACW-TRAN-BROKER-ID
005810             AND NACT06-MKP-TIMESLOT(MKP-IDX) = NACW-TRAN-TIMESLOT
005820             MOVE 'Y'          TO WS06-MKPOS-FOUND-SW
005830     END-SEARCH.
005840*
005850     IF  WS06-MKPOS-FOUND
005860         ADD NACW-TRAN-QUANTITY
005870             TO NACT06-MKP-BALANCE(MKP-IDX)
005880     ELSE
005890         PERFORM NACT06-052-CREATE-MKPOS-RTN THRU NACT06-052-EXIT
005900     END-IF.
005910*
005920 NACT06-051-EXIT.
005930     EXIT.
005940*
005950* New broker/timeslot combination - add it to the table and
005960* write it to MKTPOSN now, in creation order (REQ 3108); it is
005970* never written again even if later trades update the balance.
005980*
005990 NACT06-052-CREATE-MKPOS-RTN.                                    REQ3108
006000*
006010     ADD 1                     TO WS06-MKPOS-COUNT.
006020     SET MKP-IDX               TO WS06-MKPOS-COUNT.
006030     MOVE NACW-TRAN-BROKER-ID  TO NACT06-MKP-BROKER-ID(MKP-IDX).
006040     MOVE NACW-TRAN-TIMESLOT   TO NACT06-MKP-TIMESLOT(MKP-IDX).
006050     MOVE NACW-TRAN-QUANTITY   TO NACT06-MKP-BALANCE(MKP-IDX).
006060*
006070     MOVE NACW-TRAN-BROKER-ID  TO NACW-MKP-BROKER-ID.
006080     MOVE NACW-TRAN-TIMESLOT   TO NACW-MKP-TIMESLOT.
006090     MOVE SPACES               TO NACW-MKP-PRODUCT-CODE            REQ8210
006100                                  NACW-MKP-EXCHANGE-ID.
006110     MOVE 0                    TO NACW-MKP-SETTLE-DATE             REQ8210
006120                                  NACW-MKP-LAST-UPDATE-SEQ.
006130     MOVE NACW-TRAN-QUANTITY   TO NACW-MKP-BALANCE.
006140     WRITE MKTPOSN-RECORD.
006150*
006160 NACT06-052-EXIT.
006170     EXIT.
006180*
006190* Tariff transaction: charge is posted unchanged; consumption is
006200* carried negative on the input and is sign-flipped into the
006210* distribution report, production is accumulated unchanged.
006220*
006230 NACT06-060-POST-TARIFF-RTN.
006240*
006250     MOVE NACW-TRAN-CHARGE     TO WS06-CHARGE-AMT.
006260     PERFORM NACT06-100-UPDATE-CASH-RTN THRU NACT06-100-EXIT.
006270*
006280     EVALUATE TRUE
006290         WHEN NACW-TRAN-TF-CONSUME
006300             COMPUTE WS06-DIST-TOTAL-CONSUMPTION ROUNDED =
006310                 WS06-DIST-TOTAL-CONSUMPTION - NACW-TRAN-QUANTITY
006320         WHEN NACW-TRAN-TF-PRODUCE
006330             ADD NACW-TRAN-QUANTITY
006340                 TO WS06-DIST-TOTAL-PRODUCTION
006350         WHEN OTHER
006360             CONTINUE
006370     END-EVALUATE.
006380*
006390 NACT06-060-EXIT.
006400     EXIT.
006410*
006420* Distribution-utility fee: charge posted unchanged, no other
006430* effect.
006440*
006450 NACT06-070-POST-DISTRIB-RTN.
006460*
006470     MOVE NACW-TRAN-CHARGE     TO WS06-CHARGE-AMT.
006480     PERFORM NACT06-100-UPDATE-CASH-RTN THRU NACT06-100-EXIT.
006490*
006500 NACT06-070-EXIT.
006510     EXIT.
006520*
006530* Balancing-market charge: charge posted unchanged, no other
006540* effect.
006550*
006560 NACT06-080-POST-BALANCING-RTN.
006570*
006580     MOVE NACW-TRAN-CHARGE     TO WS06-CHARGE-AMT.
006590     PERFORM NACT06-100-UPDATE-CASH-RTN THRU NACT06-100-EXIT.
006600*
006610 NACT06-080-EXIT.
006620     EXIT.
006630*
006640* Once-per-broker control break, performed for every row of the
006650* broker table regardless of whether that broker traded this
006660* timeslot - the midnight interest step must see all of them.
006670*
006680 NACT06-090-BROKER-BREAK-RTN.
006690*
006700     IF  WS06-CURRENT-HOUR = WS-LITS-MIDNIGHT-HOUR
006710         PERFORM NACT06-091-BANK-INTEREST-RTN THRU NACT06-091-EXIT
006720     END-IF.
006730*
006740 NACT06-090-EXIT.
006750     EXIT.
006760*
006770* Creditor balances (zero or positive) draw half the base daily
006780* rate; debtor balances draw the full base daily rate. Posted
006790* straight onto the table entry - the physical BROKERS rewrite
006800* happens once, in full, at NACT06-097.
006810*
006820 NACT06-091-BANK-INTEREST-RTN.
006830*
006840     IF  NACT06-BKR-IS-CREDITOR(BKR-IDX)
006850         COMPUTE WS06-APPLIED-RATE ROUNDED = WS06-DAILY-RATE / 2
006860     ELSE
006870         MOVE WS06-DAILY-RATE  TO WS06-APPLIED-RATE
006880     END-IF.
006890*
006900     MOVE NACT06-BKR-BALANCE(BKR-IDX) TO WS06-PRIOR-BALANCE.       REQ7640
006910     COMPUTE WS06-INTEREST-AMT ROUNDED =
006920             NACT06-BKR-BALANCE(BKR-IDX) * WS06-APPLIED-RATE.
006930     ADD WS06-INTEREST-AMT TO NACT06-BKR-BALANCE(BKR-IDX).
006940*
006950     MOVE NACT06-BKR-ID(BKR-IDX) TO NACW-BNK-BROKER-ID.
006960     MOVE WS06-CURRENT-TIMESLOT  TO NACW-BNK-TIMESLOT.             REQ8210
006970     MOVE WS06-INTEREST-AMT      TO NACW-BNK-INTEREST-AMT.
006980     MOVE WS06-APPLIED-RATE      TO NACW-BNK-RATE-APPLIED.         REQ7640
006990     MOVE WS06-PRIOR-BALANCE     TO NACW-BNK-PRIOR-BALANCE.        REQ7640
007000     WRITE BANKOUT-RECORD.
007010*
007020 NACT06-091-EXIT.
007030     EXIT.
007040*
007050 NACT06-095-WRITE-DIST-RTN.
007060*
007070     MOVE WS06-CURRENT-TIMESLOT       TO NACW-DST-TIMESLOT.
007080     MOVE WS06-DIST-TOTAL-CONSUMPTION TO NACW-DST-TOT-CONSUMPTION.
007090     MOVE WS06-DIST-TOTAL-PRODUCTION  TO NACW-DST-TOT-PRODUCTION.
007100     MOVE 0                           TO NACW-DST-PEAK-DEMAND      REQ8210
007110                                          NACW-DST-CUSTOMER-COUNT.
007120     MOVE SPACES                      TO NACW-DST-RUN-ID.          REQ8210
007130     WRITE DISTOUT-RECORD.
007140*
007150 NACT06-095-EXIT.
007160     EXIT.
007170*
007180* BROKERS is line-sequential, so there is no REWRITE in place -
007190* the master is closed as input and reopened as output, and the
007200* whole table (cash balances as updated through the run) is
007210* written back in broker-table order.
007220*
007230 NACT06-097-REWRITE-BKRS-RTN.
007240*
007250     CLOSE BROKERS.
007260     OPEN OUTPUT BROKERS.
007270     PERFORM NACT06-098-WRITE-ONE-BKR-RTN THRU NACT06-098-EXIT
007280         VARYING BKR-IDX FROM 1 BY 1
007290             UNTIL BKR-IDX > WS06-BROKER-COUNT.
007300     CLOSE BROKERS.
007310*
007320 NACT06-097-EXIT.
007330     EXIT.
007340*
007350 NACT06-098-WRITE-ONE-BKR-RTN.
007360*
007370     MOVE SPACES                      TO BROKERS-RECORD.          REQ8210
007380     MOVE NACT06-BKR-ID(BKR-IDX)      TO NACW-BKR-BROKER-ID.
007390     MOVE NACT06-BKR-NAME(BKR-IDX)    TO NACW-BKR-BROKER-NAME.     REQ8210
007400     MOVE NACT06-BKR-CLASS-CODE(BKR-IDX)                           REQ8210
007410                                      TO NACW-BKR-CLASS-CODE.
007420     MOVE NACT06-BKR-STATUS-CODE(BKR-IDX)                          REQ8210
007430                                      TO NACW-BKR-STATUS-CODE.
007440     MOVE NACT06-BKR-DATE-OPENED(BKR-IDX)                          REQ8210
007450                                      TO NACW-BKR-DATE-OPENED.
007460     MOVE NACT06-BKR-DATE-LAST-ACT(BKR-IDX)                        REQ8210
007470                                      TO NACW-BKR-DATE-LAST-ACTIVITY.
007480     MOVE NACT06-BKR-BALANCE(BKR-IDX) TO NACW-BKR-CASH-BALANCE.
007490     MOVE NACT06-BKR-YTD-INT-PAID(BKR-IDX)                         REQ8210
007500                                      TO NACW-BKR-YTD-INTEREST-PAID.
007510     MOVE NACT06-BKR-LAST-AUDIT(BKR-IDX)                           REQ8210
007520                                      TO NACW-BKR-LAST-AUDIT-STAMP.
007530     WRITE BROKERS-RECORD.
007540*
007550 NACT06-098-EXIT.
007560     EXIT.
007570*
007580* Shared cash-posting primitive - every transaction handler
007590* above loads WS06-CHARGE-AMT and performs this paragraph, which
007600* is the one path onto the broker table's cash-balance column.
007610*
007620 NACT06-100-UPDATE-CASH-RTN.
007630*
007640     ADD WS06-CHARGE-AMT TO NACT06-BKR-BALANCE(BKR-IDX).
007650*
007660 NACT06-100-EXIT.
007670     EXIT.
007680*
007690 NACT06-999-CLOSE-RTN.
007700*
007710     CLOSE TRANSIN.
007720     CLOSE MKTPOSN.
007730     CLOSE BANKOUT.
007740     CLOSE DISTOUT.
007750*
007760 NACT06-999-EXIT.
007770     EXIT.
