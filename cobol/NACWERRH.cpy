000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      nacwerrh.cpy                                            *
000140*      Nightly Accounting/Ledger Suite - Broker Accounting     *
000150*                                                              *
000160* Element of the NACT Broker Market Accounting batch suite     *
000170*               @BANNER_END@                                   *
000180*                                                               *
000190*--------------------------------------------------------------*
000200*
000210* The interface to the error handler in the on-line suite is a
000220* commarea passed to the ABEND program; the batch driver has no
000230* such partner program to XCTL to, so this copy book instead
000240* lays out the one line written to SYSOUT/the operator console
000250* when a transaction names a broker the run does not know
000260* about (see NACT06-049-NOT-FOUND-RTN). The transaction is
000270* still counted - see WS06-NOTFOUND-COUNT - so that it is never
000280* silently dropped from the run's totals even though it cannot
000290* be posted.
000300*
000310          05  WS-ERRH-PROGRAM             PIC X(8).
000320          05  WS-ERRH-BROKER-ID           PIC X(8).
000330          05  WS-ERRH-TX-TYPE             PIC X(2).
000340          05  WS-ERRH-SEQUENCE            PIC 9(7) COMP.
000350          05  WS-ERRH-REASON              PIC X(40).
000360          05  FILLER                      PIC X(15).
