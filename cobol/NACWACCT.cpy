000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      nacwacct.cpy                                            *
000140*      Nightly Accounting/Ledger Suite - Broker Accounting     *
000150*                                                              *
000160* Element of the NACT Broker Market Accounting batch suite     *
000170*               @BANNER_END@                                   *
000180*                                                               *
000190*--------------------------------------------------------------*
000200*
000210* The description of the broker account record is placed in a
000220* copy book, as with the NACWTREC account record used by the
000230* on-line CRUD suite, since it is the record both read to load
000240* the broker table at the start of the run and rewritten to
000250* the BROKERS master at the end of the run.
000260*
000270          05  NACW-BKR-BROKER-ID          PIC X(8).
000280*
000290* Registered name and participant class/status, carried on the
000300* master for every broker whether or not that broker traded
000310* this run. NACT06 does not interpret these fields - it reads
000320* them into the broker table at open time and writes them back
000330* unchanged at close - but it must not lose them on the rewrite.
000340*
000350          05  NACW-BKR-BROKER-NAME        PIC X(30).
000360          05  NACW-BKR-CLASS-CODE         PIC X(1).
000370             88  NACW-BKR-CLASS-BROKER      VALUE 'B'.
000380             88  NACW-BKR-CLASS-AGGREGATOR  VALUE 'A'.
000390             88  NACW-BKR-CLASS-DISTRIB-CO  VALUE 'D'.
000400          05  NACW-BKR-STATUS-CODE        PIC X(1).
000410             88  NACW-BKR-ACTIVE            VALUE 'A'.
000420             88  NACW-BKR-SUSPENDED         VALUE 'S'.
000430             88  NACW-BKR-CLOSED            VALUE 'C'.
000440          05  NACW-BKR-DATE-OPENED        PIC 9(6).
000450          05  NACW-BKR-DATE-LAST-ACTIVITY PIC 9(6).
000460*
000470* Running cash ledger balance. Zero or positive is a creditor
000480* position (broker is owed, or owes nothing); negative is a
000490* debtor position. NACT06-091-BANK-INTEREST-RTN tests these
000500* two conditions directly when it applies the daily rate.
000510*
000520          05  NACW-BKR-CASH-BALANCE       PIC S9(9)V99.
000530             88  NACW-BKR-IS-CREDITOR
000540                      VALUE 0 THRU 999999999.99.
000550             88  NACW-BKR-IS-DEBTOR
000560                      VALUE -999999999.99 THRU -.01.
000570*
000580* Carried on the master for the on-line settlement-enquiry
000590* screens and the year-end audit extract; the nightly posting
000600* run does not add to this figure, it only preserves it.
000610*
000620          05  NACW-BKR-YTD-INTEREST-PAID  PIC S9(9)V99.
000630          05  NACW-BKR-LAST-AUDIT-STAMP   PIC 9(6).
000640*
000650* Reserved for future broker demographic/status fields not
000660* required by the present posting batch.
000670*
000680          05  FILLER                      PIC X(10).
