000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      nacwtran.cpy                                            *
000140*      Nightly Accounting/Ledger Suite - Broker Accounting     *
000150*                                                              *
000160* Element of the NACT Broker Market Accounting batch suite     *
000170*               @BANNER_END@                                   *
000180*                                                               *
000190*--------------------------------------------------------------*
000200*
000210* The description of the pending-transaction record is placed
000220* in a copy book because it is shared by the nightly posting
000230* driver (NACT06) and the net-load enquiry routine (NACT08).
000240* One row is carried for every market trade, tariff
000250* consumption/production movement, distribution-utility fee
000260* and balancing-market charge still waiting to be posted
000270* against a broker's cash ledger.
000280*
000290          05  NACW-TRAN-TYPE              PIC X(2).
000300*
000310* MK = wholesale market trade     TF = tariff transaction
000320* DT = distribution-utility fee   BL = balancing-market charge
000330*
000340             88  NACW-TRAN-IS-MARKET     VALUE 'MK'.
000350             88  NACW-TRAN-IS-TARIFF     VALUE 'TF'.
000360             88  NACW-TRAN-IS-DISTRIB    VALUE 'DT'.
000370             88  NACW-TRAN-IS-BALANCE    VALUE 'BL'.
000380          05  NACW-TRAN-BROKER-ID         PIC X(8).
000390*
000400* Timeslot is only meaningful for market transactions; it is
000410* carried as zero on the other transaction types.
000420*
000430          05  NACW-TRAN-TIMESLOT          PIC 9(6).
000440          05  NACW-TRAN-TARIFF-TYPE       PIC X(8).
000450             88  NACW-TRAN-TF-CONSUME    VALUE 'CONSUME '.
000460             88  NACW-TRAN-TF-PRODUCE    VALUE 'PRODUCE '.
000470*
000480* Quantity is kWh for tariff/distribution/balancing rows and
000490* mWh for market rows; price and charge are zero unless the
000500* transaction type makes use of them (see NACT06-050/060/070/080).
000510*
000520          05  NACW-TRAN-QUANTITY          PIC S9(7)V9(4).
000530          05  NACW-TRAN-PRICE             PIC S9(7)V99.
000540          05  NACW-TRAN-CHARGE            PIC S9(9)V99.
000550          05  NACW-TRAN-CUST-COUNT        PIC 9(5).
000560*
000570* Reserved for future transaction attributes (settlement ref,
000580* originating market product code, etc.) not yet required by
000590* the posting batch.
000600*
000610          05  FILLER                      PIC X(20).
