000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      nacwmkpo.cpy                                            *
000140*      Nightly Accounting/Ledger Suite - Broker Accounting     *
000150*                                                              *
000160* Element of the NACT Broker Market Accounting batch suite     *
000170*               @BANNER_END@                                   *
000180*                                                               *
000190*--------------------------------------------------------------*
000200*
000210* One row per broker per timeslot that had wholesale-market
000220* activity this run. Created the first time a market transaction
000230* is posted for a given broker/timeslot combination and updated
000240* (never re-written) on every subsequent market transaction for
000250* that same combination - see NACT06-051-FIND-MKPOS-RTN.
000260*
000270          05  NACW-MKP-BROKER-ID          PIC X(8).
000280          05  NACW-MKP-TIMESLOT           PIC 9(6).
000290*
000300* Product/exchange identification and settlement date, carried
000310* on every row issued to the downstream settlement extract even
000320* though the present batch does not itself discriminate by
000330* product - NACT06-052-CREATE-MKPOS-RTN moves spaces/zeros here.
000340*
000350          05  NACW-MKP-PRODUCT-CODE       PIC X(6).
000360          05  NACW-MKP-EXCHANGE-ID        PIC X(4).
000370          05  NACW-MKP-SETTLE-DATE        PIC 9(6).
000380          05  NACW-MKP-BALANCE            PIC S9(7)V9(4).
000390          05  NACW-MKP-LAST-UPDATE-SEQ    PIC 9(5).
000400*
000410* Reserved for future market-position attributes not required
000420* by the present batch.
000430*
000440          05  FILLER                      PIC X(10).
